000100******************************************************************        
000200*  COPYLIB-TOTALS.CPY                                                     
000300*  Working storage for the run-totals / error-message routine.            
000400*  Put this file in the /COPYLIB directory.                               
000500*                                                                         
000600*  Include with: 'COPY COPYLIB-TOTALS.' in WS.                            
000700*                                                                         
000800*  WN-TOTAL-PRINCIPAL-AMT and WN-TOTAL-PAYMENTS-AMT are carried           
000900*  DISPLAY, matching WN-LOAN-AMOUNT/WN-PAYMT-AMOUNT on the file           
001000*  records they are accumulated from - see COPYLIB-LOAN.CPY.              
001100******************************************************************        
001200                                                                          
001300 01  WR-RUN-TOTALS.                                                       
001400     05  W9-LOANS-CREATED-CNT       PIC S9(7) COMP                        
001500             VALUE ZERO.                                                  
001600     05  WN-TOTAL-PRINCIPAL-AMT     PIC S9(9)V99                          
001700             VALUE ZERO.                                                  
001800     05  W9-PAYMENTS-POSTED-CNT     PIC S9(7) COMP                        
001900             VALUE ZERO.                                                  
002000     05  WN-TOTAL-PAYMENTS-AMT      PIC S9(9)V99                          
002100             VALUE ZERO.                                                  
002200     05  W9-LOANS-SETTLED-CNT       PIC S9(7) COMP                        
002300             VALUE ZERO.                                                  
002400     05  W9-TRANS-REJECTED-CNT      PIC S9(7) COMP                        
002500             VALUE ZERO.                                                  
002600*    reserved - room for future run-total fields                          
002700     05  FILLER                     PIC X(04)                             
002800             VALUE SPACE.                                                 
002900 01  WR-ERR-MSG-BUILD.                                                    
003000     05  WC-ERR-MSG-TEXT            PIC X(80)                             
003100             VALUE SPACE.                                                 
003200     05  WE-ERR-AMOUNT-1            PIC                                   
003300             ZZZ,ZZZ,ZZ9.99.                                              
003400     05  WE-ERR-AMOUNT-2            PIC                                   
003500             ZZZ,ZZZ,ZZ9.99.                                              
