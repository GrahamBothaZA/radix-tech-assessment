000100******************************************************************        
000200*  COPYLIB-RPTLIN.CPY                                                     
000300*  Posting-report print lines - RPTFILE, 132 print positions.             
000400*  Heading, one detail line per transaction and the run-level             
000500*  total lines used in para 6000/6100/9000 of PbsLnPost.                  
000600******************************************************************        
000700                                                                          
000800 01  WR-HEADING-LINE-1.                                                   
000900     05  FILLER                     PIC X(45)                             
001000             VALUE SPACE.                                                 
001100     05  FILLER                     PIC X(42)                             
001200             VALUE 'LOAN PAYMENT POSTING REPORT'.                         
001300     05  FILLER                     PIC X(45)                             
001400             VALUE SPACE.                                                 
001500 01  WR-HEADING-LINE-2.                                                   
001600     05  FILLER                     PIC X(50)                             
001700             VALUE SPACE.                                                 
001800     05  FILLER                     PIC X(10)                             
001900             VALUE 'RUN DATE: '.                                          
002000     05  WC-HDR-RUN-DATE            PIC X(10).                            
002100     05  FILLER                     PIC X(62)                             
002200             VALUE SPACE.                                                 
002300 01  WR-DETAIL-LINE.                                                      
002400     05  WC-DET-TYPE                PIC X(01).                            
002500     05  FILLER                     PIC X(04)                             
002600             VALUE SPACE.                                                 
002700     05  WC-DET-LOAN-ID             PIC X(16).                            
002800     05  FILLER                     PIC X(04)                             
002900             VALUE SPACE.                                                 
003000     05  WE-DET-AMOUNT              PIC                                   
003100             ZZZ,ZZZ,ZZ9.99.                                              
003200     05  FILLER                     PIC X(04)                             
003300             VALUE SPACE.                                                 
003400     05  WC-DET-DISPOSITION         PIC X(30).                            
003500     05  FILLER                     PIC X(59)                             
003600             VALUE SPACE.                                                 
003700 01  WR-TOTAL-LINE.                                                       
003800     05  WC-TOT-LABEL               PIC X(40).                            
003900     05  WE-TOT-COUNT               PIC ZZZ,ZZ9.                          
004000     05  FILLER                     PIC X(04)                             
004100             VALUE SPACE.                                                 
004200     05  WE-TOT-AMOUNT              PIC                                   
004300             ZZZ,ZZZ,ZZ9.99.                                              
004400     05  FILLER                     PIC X(67)                             
004500             VALUE SPACE.                                                 
