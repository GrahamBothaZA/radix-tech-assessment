000100******************************************************************        
000200*  COPYLIB-PAYMT.CPY                                                      
000300*  Payment record - PAYFILE.  One record is appended per                  
000400*  accepted payment transaction, in posting order.  Same                  
000500*  DISPLAY-only money rule and timestamp redefinition                     
000600*  convention as COPYLIB-LOAN.CPY - PAYFILE is LINE SEQUENTIAL            
000700*  too.                                                                   
000800******************************************************************        
000900                                                                          
001000 01  WR-PAYMT-RECORD.                                                     
001100     05  WC-PAYMT-ID                PIC X(16).                            
001200     05  WC-PAYMT-LOAN-ID           PIC X(16).                            
001300     05  WN-PAYMT-AMOUNT            PIC S9(09)V99.                        
001400     05  WC-PAYMT-DATE              PIC X(20).                            
001500     05  WR-PAYMT-DATE-P REDEFINES WC-PAYMT-DATE.                         
001600         10  WC-PYDT-CCYY           PIC X(04).                            
001700         10  FILLER                 PIC X(01).                            
001800         10  WC-PYDT-MM             PIC X(02).                            
001900         10  FILLER                 PIC X(01).                            
002000         10  WC-PYDT-DD             PIC X(02).                            
002100         10  FILLER                 PIC X(01).                            
002200         10  WC-PYDT-HH             PIC X(02).                            
002300         10  FILLER                 PIC X(01).                            
002400         10  WC-PYDT-MI             PIC X(02).                            
002500         10  FILLER                 PIC X(01).                            
002600         10  WC-PYDT-SS             PIC X(02).                            
002700         10  FILLER                 PIC X(01).                            
002800*    reserved - room for future payment fields                            
002900     05  FILLER                     PIC X(20).                            
