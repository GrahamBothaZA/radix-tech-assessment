000100******************************************************************        
000200*  COPYLIB-ERRREC.CPY                                                     
000300*  Rejection record - ERRFILE.  One record per transaction                
000400*  that fails a loan-creation or payment-posting edit.  The               
000500*  88-levels below are the only codes PbsLnPost ever moves                
000600*  into WC-ERROR-CODE - keep them in step with para                       
000700*  5000-WRITE-ERROR.                                                      
000800******************************************************************        
000900                                                                          
001000 01  WR-ERROR-RECORD.                                                     
001100     05  WC-ERROR-CODE              PIC X(30).                            
001200         88  INVALID-DATA                VALUE                            
001300                 'INVALID-DATA'.                                          
001400         88  LOAN-NOT-FOUND              VALUE                            
001500                 'LOAN-NOT-FOUND'.                                        
001600         88  LOAN-ALREADY-SETTLED        VALUE                            
001700                 'LOAN-ALREADY-SETTLED'.                                  
001800         88  PAYMENT-EXCEEDS-OUTSTG      VALUE                            
001900                 'PAYMENT-EXCEEDS-OUTSTANDING'.                           
002000     05  WC-ERROR-MESSAGE           PIC X(80).                            
002100     05  WC-ERROR-TIMESTAMP         PIC X(20).                            
002200*    reserved - room for future error-record fields                       
002300     05  FILLER                     PIC X(20).                            
