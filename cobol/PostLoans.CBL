000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. PBSLNPOST.                                                   
000300 AUTHOR. S SERGEJS.                                                       
000400 INSTALLATION. PBS LOAN SERVICING - APPLICATIONS GROUP.                   
000500 DATE-WRITTEN. 04/11/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800******************************************************************        
000900*  PURPOSE.  NIGHTLY BATCH DRIVER FOR THE LOAN SERVICING SYSTEM.          
001000*  READS ONE CARD-IMAGE TRANSACTION PER LOAN CREATED OR PAYMENT           
001100*  RECEIVED, EDITS EACH ONE AGAINST THE LOAN MASTER, POSTS THE            
001200*  GOOD ONES TO LOANFILE/PAYFILE, WRITES THE REJECTS TO ERRFILE           
001300*  AND PRODUCES THE POSTING REPORT ON RPTFILE.  REPLACES THE              
001400*  OLD BG-FEED READER - LOAN SERVICING NO LONGER RIDES ON THE             
001500*  BANKGIRO INTERFACE.                                                    
001600******************************************************************        
001700*  CHANGE LOG                                                             
001800*-----------------------------------------------------------              
001900*  DATE      INIT  REQUEST   DESCRIPTION                                  
002000*-----------------------------------------------------------              
002100*  04/11/91  SS    INITIAL   INITIAL VERSION.  ONE TRANSACTION            
002200*                            FILE, TWO TRANSACTION TYPES -                
002300*                            LOAN CREATION AND PAYMENT.                   
002400*  10/02/91  SS    CR-0033   ADDED THE POSTING REPORT - AUDIT             
002500*                            WANTED A HARDCOPY OF EVERY RUN.              
002600*  06/14/93  BK    CR-0140   LOAN MASTER IS NOW REWRITTEN IN              
002700*                            FULL AT END OF RUN INSTEAD OF                
002800*                            BEING UPDATED RECORD-AT-A-TIME -             
002900*                            TAPE DRIVE COULD NOT SUPPORT THE             
003000*                            RANDOM ACCESS PATTERN.                       
003100*  03/02/95  PB    CR-0198   OUTSTANDING BALANCE IS NOW CARRIED           
003200*                            IN THE IN-MEMORY TABLE INSTEAD OF            
003300*                            BEING RECOMPUTED FROM PAYFILE -              
003400*                            PAYFILE IS OUTPUT ONLY, IT CANNOT            
003500*                            BE REREAD IN THE SAME STEP.                  
003600*  01/09/97  SS    CR-0301   TIMESTAMPS ON LOANFILE/PAYFILE/              
003700*                            ERRFILE NOW CARRY FULL CCYY - SEE            
003800*                            RELATED CHANGE IN GENLNID.                   
003900*  11/30/98  SS    Y2K-0042  YEAR 2000 REVIEW.  ALL DATE WORK             
004000*                            FIELDS WIDENED TO CCYYMMDD.  RUN             
004100*                            DATE ON THE REPORT HEADING NOW               
004200*                            PRINTS A FOUR-DIGIT YEAR.  PASSED.           
004300*  02/19/01  PB    CR-0388   REJECTS NOW CARRY A REASON CODE              
004400*                            AS WELL AS A MESSAGE - DOWNSTREAM            
004500*                            RECON JOB NEEDED SOMETHING IT                
004600*                            COULD EVALUATE INSTEAD OF PARSE.             
004700*  08/14/04  BK    CR-0455   ADDED UPSI-0 SWITCH TO SUPPRESS              
004800*                            DETAIL LINES ON THE POSTING REPORT           
004900*                            FOR HIGH-VOLUME RUNS - TOTALS ONLY.          
005000*  05/19/09  PB    CR-0522   LOAN TABLE SEARCH REWRITTEN AS ITS           
005100*                            OWN PARAGRAPH - WAS INLINE IN THE            
005200*                            PAYMENT EDIT AND HARD TO FOLLOW.             
005300*  10/02/13  SS    CR-0561   REPLACES READBG.CBL AS THE LOAN              
005400*                            SERVICING NIGHTLY DRIVER.                    
005500*  11/18/13  SS    CR-0575   RENAMED WORKING STORAGE TO THE               
005600*                            WC-/WN-/W9-/WE-/WR- CONVENTION USED          
005700*                            ELSEWHERE IN THE SHOP.  LOANFILE/            
005800*                            PAYFILE MONEY FIELDS CHANGED FROM            
005900*                            COMP-3 TO DISPLAY - A LINE SEQUENTIAL        
006000*                            RECORD CANNOT CARRY PACKED BYTES.            
006100*                            TIMESTAMP NOW TAKEN FROM FUNCTION            
006200*                            CURRENT-DATE INSTEAD OF ACCEPT FROM          
006300*                            DATE/TIME, SAME AS SQLLOG.CBL'S OWN          
006400*                            TIMESTAMP ROUTINE.                           
006500*  12/02/13  SS    CR-0579   LOAN-AMOUNT/PAYMENT-AMOUNT ON                
006600*                            LOANFILE, PAYFILE AND WR-LOAN-TABLE          
006700*                            NOW SIGNED (S9(09)V99) TO MATCH THE          
006800*                            RUN TOTALS - ONLY TRAN-AMOUNT ON THE         
006900*                            INCOMING TRANFILE STAYS UNSIGNED.            
007000*                            DROPPED THE UNUSED TRAN-TYPE-CHAR            
007100*                            CLASS TEST FROM SPECIAL-NAMES - THE          
007200*                            88-LEVELS ON WC-TRAN-TYPE ALREADY            
007300*                            DO THAT JOB IN 2000-PROCESS-TRANFILE.        
007400*-----------------------------------------------------------              
007500                                                                          
007600 ENVIRONMENT DIVISION.                                                    
007700 CONFIGURATION SECTION.                                                   
007800 SPECIAL-NAMES.                                                           
007900     C01 IS TOP-OF-FORM                                                   
008000     UPSI-0 ON  STATUS IS PBSLNPOST-SUPPRESS-DETAIL                       
008100     UPSI-0 OFF STATUS IS PBSLNPOST-SHOW-DETAIL.                          
008200                                                                          
008300 INPUT-OUTPUT SECTION.                                                    
008400 FILE-CONTROL.                                                            
008500     SELECT  TRANFILE ASSIGN TO 'TRANFILE'                                
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS TRANFILE-FS.                                      
008800                                                                          
008900     SELECT  LOANFILE ASSIGN TO 'LOANFILE'                                
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS IS LOANFILE-FS.                                      
009200                                                                          
009300     SELECT  PAYFILE  ASSIGN TO 'PAYFILE'                                 
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS IS PAYFILE-FS.                                       
009600                                                                          
009700     SELECT  ERRFILE  ASSIGN TO 'ERRFILE'                                 
009800         ORGANIZATION IS LINE SEQUENTIAL                                  
009900         FILE STATUS IS ERRFILE-FS.                                       
010000                                                                          
010100     SELECT  RPTFILE  ASSIGN TO 'RPTFILE'                                 
010200         ORGANIZATION IS LINE SEQUENTIAL                                  
010300         FILE STATUS IS RPTFILE-FS.                                       
010400                                                                          
010500 DATA DIVISION.                                                           
010600 FILE SECTION.                                                            
010700                                                                          
010800 FD  TRANFILE.                                                            
010900 COPY COPYLIB-TRAN.                                                       
011000                                                                          
011100 FD  LOANFILE.                                                            
011200 COPY COPYLIB-LOAN.                                                       
011300                                                                          
011400 FD  PAYFILE.                                                             
011500 COPY COPYLIB-PAYMT.                                                      
011600                                                                          
011700 FD  ERRFILE.                                                             
011800 COPY COPYLIB-ERRREC.                                                     
011900                                                                          
012000 FD  RPTFILE.                                                             
012100 01  WR-PRINT-LINE.                                                       
012200     05  WC-PRINT-TEXT             PIC X(128).                            
012300     05  FILLER                    PIC X(004).                            
012400                                                                          
012500 WORKING-STORAGE SECTION.                                                 
012600 01  SWITCHES.                                                            
012700     05  END-OF-TRANFILE-SW        PIC X VALUE 'N'.                       
012800         88  EOF-TRANFILE              VALUE 'Y'.                         
012900     05  END-OF-LOANFILE-SW        PIC X VALUE 'N'.                       
013000         88  EOF-LOANFILE              VALUE 'Y'.                         
013100     05  VALID-TRAN-SW             PIC X VALUE 'Y'.                       
013200         88  VALID-TRAN                VALUE 'Y'.                         
013300     05  LOAN-FOUND-SW             PIC X VALUE 'N'.                       
013400         88  LOAN-FOUND                VALUE 'Y'.                         
013500*    reserved - room for future run switches                              
013600     05  FILLER                    PIC X(10) VALUE SPACE.                 
013700                                                                          
013800 01  FILE-STATUS-FIELDS.                                                  
013900     05  TRANFILE-FS               PIC XX.                                
014000         88  TRANFILE-SUCCESSFUL       VALUE '00'.                        
014100     05  LOANFILE-FS               PIC XX.                                
014200         88  LOANFILE-SUCCESSFUL       VALUE '00'.                        
014300     05  PAYFILE-FS                PIC XX.                                
014400         88  PAYFILE-SUCCESSFUL        VALUE '00'.                        
014500     05  ERRFILE-FS                PIC XX.                                
014600         88  ERRFILE-SUCCESSFUL        VALUE '00'.                        
014700     05  RPTFILE-FS                PIC XX.                                
014800         88  RPTFILE-SUCCESSFUL        VALUE '00'.                        
014900*    reserved - room for future file assignments                          
015000     05  FILLER                    PIC X(10) VALUE SPACE.                 
015100                                                                          
015200*    call counter for the loan table - retained across the run            
015300 77  W9-LOAN-COUNT                 PIC S9(4) COMP VALUE ZERO.             
015400                                                                          
015500*    in-memory copy of LOANFILE - loaded at 1000-INITIALIZE,              
015600*    rewritten in full at 8000-FINALIZE.  WN-LN-PAID-TO-DATE IS           
015700*    WORKING STORAGE ONLY - IT NEVER GOES TO LOANFILE.  DISPLAY           
015800*    USAGE THROUGHOUT, MATCHING WR-LOAN-RECORD - SEE CR-0575.             
015900 01  WR-LOAN-TABLE.                                                       
016000     05  WR-LOAN-ENTRY OCCURS 2000 TIMES                                  
016100             INDEXED BY W9-LOAN-TBLX.                                     
016200         10  WC-LN-ID                  PIC X(16).                         
016300         10  WN-LN-AMOUNT              PIC S9(09)V99.                     
016400         10  WN-LN-TERM                PIC 9(03).                         
016500         10  WC-LN-STATUS              PIC X(08).                         
016600             88  LN-TBL-STATUS-SETTLED      VALUE 'SETTLED'.              
016700         10  WC-LN-CREATED-DATE        PIC X(20).                         
016800         10  WN-LN-PAID-TO-DATE        PIC S9(09)V99.                     
016900         10  FILLER                    PIC X(05).                         
017000                                                                          
017100 77  WN-OUTSTANDING-AMT             PIC S9(9)V99 VALUE ZERO.              
017200                                                                          
017300*    current-date-time work area - FUNCTION CURRENT-DATE broken           
017400*    out the same way SQLLOG.CBL breaks out WR-LOG-DATE-TIME              
017500 01  WR-CURR-DATE-TIME.                                                   
017600     05  WR-CURR-YYYYMMDD.                                                
017700         10  WN-CURR-YEAR              PIC 9(04).                         
017800         10  WN-CURR-MONTH             PIC 9(02).                         
017900         10  WN-CURR-DAY               PIC 9(02).                         
018000     05  WR-CURR-HHMMSSCC.                                                
018100         10  WN-CURR-HOUR              PIC 9(02).                         
018200         10  WN-CURR-MINUTE            PIC 9(02).                         
018300         10  WN-CURR-SECOND            PIC 9(02).                         
018400         10  WN-CURR-HUNDREDTH         PIC 9(02).                         
018500     05  WC-CURR-OTHER                 PIC X(05).                         
018600 01  WC-ISO-TIMESTAMP                  PIC X(20) VALUE SPACE.             
018700*    lets 6000-WRITE-RPT-HEADING pull the run date back out of            
018800*    the stamp without depending on WR-CURR-DATE-TIME still               
018900*    holding this run's very first timestamp                              
019000 01  WR-ISO-TIMESTAMP-PARTS REDEFINES WC-ISO-TIMESTAMP.                   
019100     05  WC-ISOTS-CCYY                 PIC X(04).                         
019200     05  FILLER                        PIC X(01).                         
019300     05  WC-ISOTS-MM                   PIC X(02).                         
019400     05  FILLER                        PIC X(01).                         
019500     05  WC-ISOTS-DD                   PIC X(02).                         
019600     05  FILLER                        PIC X(10).                         
019700                                                                          
019800*    unique-id work area - passed to GENLNID by reference                 
019900 77  WC-ID-PREFIX                      PIC X(07) VALUE SPACE.             
020000 77  WC-GENERATED-ID                   PIC X(16) VALUE SPACE.             
020100 77  WC-LOAN-PREFIX                    PIC X(07) VALUE 'LOAN'.            
020200 77  WC-PAYMENT-PREFIX                 PIC X(07) VALUE 'PAYMENT'.         
020300                                                                          
020400 COPY COPYLIB-TOTALS.                                                     
020500 COPY COPYLIB-RPTLIN.                                                     
020600                                                                          
020700 LINKAGE SECTION.                                                         
020800*    none - PBSLNPOST is the top-level batch driver                       
020900                                                                          
021000 PROCEDURE DIVISION.                                                      
021100*    TOP OF THE RUN - LOAD THE MASTER, WORK THE TRANSACTION               
021200*    FILE ONE CARD AT A TIME, THEN REWRITE THE MASTER AND                 
021300*    CLOSE OUT THE REPORT.  NO RESTART LOGIC - IF THIS STEP               
021400*    ABENDS, RERUN FROM THE LAST GOOD LOANFILE BACKUP.                    
021500 0000-MAIN-LOGIC.                                                         
021600*    OPEN FILES, STAMP THE CLOCK, LOAD LOANFILE INTO MEMORY               
021700     PERFORM 1000-INITIALIZE THRU 1000-EXIT                               
021800*    ONE ITERATION PER TRANSACTION CARD UNTIL TRANFILE IS OUT             
021900     PERFORM 2000-PROCESS-TRANFILE THRU 2000-EXIT                         
022000         UNTIL EOF-TRANFILE                                               
022100*    REWRITE LOANFILE FROM THE UPDATED TABLE AND PRINT TOTALS             
022200     PERFORM 8000-FINALIZE THRU 8000-EXIT                                 
022300*    ONLY EXIT POINT FOR THE STEP - EVERY FILE WAS ALREADY                
022400*    CLOSED BY 8000-FINALIZE BEFORE THIS RUNS                             
022500     STOP RUN                                                             
022600     .                                                                    
022700******************************************************************        
022800*    STAMP THE RUN CLOCK ONCE, THEN BRING LOANFILE INTO                   
022900*    WR-LOAN-TABLE BEFORE THE FIRST TRANSACTION IS READ -                 
023000*    EVERY LOOKUP AND UPDATE THIS RUN WORKS AGAINST THE                   
023100*    TABLE, NOT THE FILE.  A MISSING LOANFILE (FIRST RUN                  
023200*    AT A NEW SITE) IS NOT AN ERROR - IT JUST MEANS THE                   
023300*    RUN STARTS WITH ZERO LOANS ON FILE.                                  
023400 1000-INITIALIZE.                                                         
023500*    RUN CLOCK IS STAMPED FIRST SO EVERY LOAN/PAYMENT ID THIS             
023600*    RUN CAN USE IT UNTIL IT IS RE-STAMPED PER TRANSACTION                
023700     PERFORM 7000-STAMP-CURRENT-TIMESTAMP THRU 7000-EXIT                  
023800*    TABLE STARTS EMPTY REGARDLESS OF WHAT WAS THERE ON THE               
023900*    LAST RUN OF THIS STEP                                                
024000     MOVE ZERO TO W9-LOAN-COUNT                                           
024100*    OPENED INPUT FIRST - THIS PASS ONLY LOADS THE TABLE, IT              
024200*    NEVER WRITES.  8000-FINALIZE REOPENS THE SAME FILE OUTPUT            
024300     OPEN INPUT LOANFILE                                                  
024400*    A FILE-STATUS CHECK, NOT A GO TO ON ERROR - THIS SHOP                
024500*    RESERVES ABENDING THE STEP FOR TRANFILE, BELOW, SINCE A              
024600*    MISSING LOANFILE IS A NORMAL FIRST-RUN CONDITION                     
024700     IF LOANFILE-SUCCESSFUL                                               
024800*        PRIME THE READ FOR 1100-LOAD-LOAN-TABLE'S PERFORM UNTIL          
024900         READ LOANFILE                                                    
025000             AT END SET EOF-LOANFILE TO TRUE                              
025100         END-READ                                                         
025200     ELSE                                                                 
025300*        NO LOANFILE ON THE RUN JCL - TREAT AS AN EMPTY                   
025400*        MASTER RATHER THAN FAILING THE STEP                              
025500         SET EOF-LOANFILE TO TRUE                                         
025600*        DISPLAY GOES TO THE JOB LOG, NOT TO RPTFILE - THE                
025700*        OPERATOR WATCHES THE LOG, NOT THE PRINT STREAM, FOR              
025800*        A CONDITION LIKE THIS ONE                                        
025900         DISPLAY ' LOANFILE NOT PRESENT - TREATED AS EMPTY'               
026000     END-IF                                                               
026100*    ONE PASS PER LOANFILE RECORD UNTIL THE FILE IS EXHAUSTED             
026200     PERFORM 1100-LOAD-LOAN-TABLE THRU 1100-EXIT                          
026300         UNTIL EOF-LOANFILE                                               
026400     CLOSE LOANFILE                                                       
026500                                                                          
026600*    LOANFILE IS REOPENED OUTPUT AT 8000-FINALIZE ONCE ALL                
026700*    TRANSACTIONS HAVE BEEN POSTED - SEE CR-0140 BELOW                    
026800     OPEN INPUT  TRANFILE                                                 
026900*    OUTPUT FILES OPENED HERE EVEN IF TRANFILE TURNS OUT TO BE            
027000*    MISSING - THE RUN STILL HAS TO PRODUCE EMPTY OUTPUT FILES            
027100*    FOR THE NEXT STEP IN THE JCL TO PICK UP                              
027200     OPEN OUTPUT PAYFILE                                                  
027300     OPEN OUTPUT ERRFILE                                                  
027400     OPEN OUTPUT RPTFILE                                                  
027500*    TRANFILE MISSING OR UNREADABLE IS TREATED AS A ZERO-CARD             
027600*    RUN RATHER THAN AN ABEND - THE STEP STILL PRODUCES A                 
027700*    (EMPTY) POSTING REPORT FOR THE OPERATOR TO FILE                      
027800     IF NOT TRANFILE-SUCCESSFUL                                           
027900*        LOG THE ACTUAL FILE-STATUS VALUE, NOT JUST A GENERIC             
028000*        MESSAGE - HELPS THE OPERATOR TELL A MISSING DD FROM A            
028100*        BAD LABEL AT A GLANCE                                            
028200         DISPLAY ' TRANFILE OPEN ERROR - STATUS ' TRANFILE-FS             
028300         SET EOF-TRANFILE TO TRUE                                         
028400     END-IF                                                               
028500                                                                          
028600*    HEADING PRINTS EVEN ON A ZERO-CARD RUN - THE REPORT IS               
028700*    STILL EXPECTED TO EXIST FOR THE OPERATOR TO FILE                     
028800     PERFORM 6000-WRITE-RPT-HEADING THRU 6000-EXIT                        
028900*    PRIME THE READ - 0000-MAIN-LOGIC'S PERFORM UNTIL TESTS               
029000*    EOF-TRANFILE BEFORE THE FIRST PASS, NOT AFTER                        
029100     READ TRANFILE                                                        
029200         AT END SET EOF-TRANFILE TO TRUE                                  
029300     END-READ                                                             
029400     .                                                                    
029500 1000-EXIT.                                                               
029600     EXIT.                                                                
029700******************************************************************        
029800*    ONE PASS PER LOANFILE RECORD - BUILDS THE IN-MEMORY                  
029900*    TABLE ENTRY WN-LN-PAID-TO-DATE STARTS AT ZERO HERE                   
030000*    BECAUSE LOANFILE DOES NOT CARRY A RUNNING PAID-TO-DATE               
030100*    COLUMN - IT IS REBUILT EACH RUN FROM THE PAYMENTS                    
030200*    POSTED SO FAR THIS RUN (SEE CR-0198 IN THE CHANGE LOG).              
030300 1100-LOAD-LOAN-TABLE.                                                    
030400*    NEXT FREE SLOT IN WR-LOAN-TABLE - THE TABLE IS SIZED IN              
030500*    COPYLIB-TOTALS FOR THE LARGEST LOANFILE THIS SHOP RUNS               
030600     ADD 1 TO W9-LOAN-COUNT                                               
030700     SET W9-LOAN-TBLX TO W9-LOAN-COUNT                                    
030800*    LOAN ID CARRIES FORWARD EXACTLY AS IT WAS ISSUED - THE               
030900*    TABLE NEVER RE-KEYS OR RESHUFFLES AN EXISTING LOAN NUMBER            
031000     MOVE WC-LOAN-ID         TO WC-LN-ID(W9-LOAN-TBLX)                    
031100*    AMOUNT/TERM ARE READ STRAIGHT OFF LOANFILE - NEITHER ONE             
031200*    IS EVER RECALCULATED, ONLY CARRIED                                   
031300     MOVE WN-LOAN-AMOUNT     TO WN-LN-AMOUNT(W9-LOAN-TBLX)                
031400     MOVE WN-LOAN-TERM       TO WN-LN-TERM(W9-LOAN-TBLX)                  
031500*    STATUS TRAVELS FORWARD TOO - A LOAN CAN ARRIVE ALREADY               
031600*    SETTLED FROM A PRIOR RUN, AND MUST STAY THAT WAY                     
031700     MOVE WC-LOAN-STATUS     TO WC-LN-STATUS(W9-LOAN-TBLX)                
031800*    CARRY THE ORIGINAL CREATION STAMP FORWARD UNCHANGED -                
031900*    ONLY 8100-REWRITE-LOANFILE WRITES A LOAN RECORD BACK OUT             
032000     MOVE WC-LOAN-CREATED-DATE                                            
032100                             TO WC-LN-CREATED-DATE(W9-LOAN-TBLX)          
032200*    PAID-TO-DATE IS RESET TO ZERO ON LOAD - SEE THE PARAGRAPH            
032300*    BANNER ABOVE FOR WHY IT IS NOT CARRIED FROM LOANFILE                 
032400     MOVE ZERO               TO WN-LN-PAID-TO-DATE(W9-LOAN-TBLX)          
032500*    NEXT LOANFILE RECORD, OR END-OF-FILE IF THIS WAS THE LAST            
032600     READ LOANFILE                                                        
032700         AT END SET EOF-LOANFILE TO TRUE                                  
032800     END-READ                                                             
032900     .                                                                    
033000 1100-EXIT.                                                               
033100     EXIT.                                                                
033200******************************************************************        
033300*    DISPATCH EACH TRANSACTION BY WC-TRAN-TYPE.  L CREATES                
033400*    A LOAN, P POSTS A PAYMENT.  ANY OTHER CODE ON THE CARD               
033500*    IS SILENTLY SKIPPED - THE FEED IS PRODUCED BY A JOB                  
033600*    UPSTREAM THAT ONLY EVER WRITES L OR P, SO THIS IS NOT                
033700*    EXPECTED TO FIRE IN NORMAL OPERATION.                                
033800 2000-PROCESS-TRANFILE.                                                   
033900     EVALUATE TRUE                                                        
034000*        L - CREATE A NEW LOAN FROM THIS CARD                             
034100         WHEN TRAN-TYPE-LOAN                                              
034200             PERFORM 3000-EDIT-LOAN-TRAN THRU 3000-EXIT                   
034300*        P - POST A PAYMENT AGAINST AN EXISTING LOAN                      
034400         WHEN TRAN-TYPE-PAYMENT                                           
034500             PERFORM 4000-EDIT-PAY-TRAN THRU 4000-EXIT                    
034600*        ANYTHING ELSE - NOT COUNTED, NOT REPORTED, NOT                   
034700*        EXPECTED (SEE THE PARAGRAPH BANNER ABOVE)                        
034800         WHEN OTHER                                                       
034900             CONTINUE                                                     
035000     END-EVALUATE                                                         
035100*    NEXT CARD, OR END-OF-FILE - THIS IS THE ONLY READ AGAINST            
035200*    TRANFILE OUTSIDE OF 1000-INITIALIZE'S PRIMING READ                   
035300     READ TRANFILE                                                        
035400         AT END SET EOF-TRANFILE TO TRUE                                  
035500     END-READ                                                             
035600     .                                                                    
035700 2000-EXIT.                                                               
035800     EXIT.                                                                
035900******************************************************************        
036000*    EDIT A LOAN-CREATION CARD.  ONLY AMOUNT AND TERM ARE                 
036100*    CHECKED HERE - THERE IS NO LOAN TO LOOK UP YET, THIS                 
036200*    IS A NEW LOAN.  MESSAGE WORDING BELOW IS TRANSCRIBED                 
036300*    VERBATIM FROM THE LOAN-SERVICING RULE BOOK - DO NOT                  
036400*    REWORD WITHOUT CHECKING WITH THE BUSINESS OWNER.                     
036500 3000-EDIT-LOAN-TRAN.                                                     
036600*    ASSUME GOOD UNTIL A CHECK BELOW SAYS OTHERWISE                       
036700     SET VALID-TRAN TO TRUE                                               
036800*    RULE 1 - PRINCIPAL MUST BE A POSITIVE AMOUNT                         
036900     IF WN-TRAN-AMOUNT NOT > ZERO                                         
037000*        INVALID-DATA IS THE 88-LEVEL ERROR CODE CARRIED OUT TO           
037100*        ERRFILE - SET BEFORE THE MESSAGE TEXT, NOT AFTER                 
037200         SET INVALID-DATA TO TRUE                                         
037300         MOVE 'LOAN AMOUNT CANNOT BE ZERO OR LESS'                        
037400             TO WC-ERR-MSG-TEXT                                           
037500         SET VALID-TRAN TO FALSE                                          
037600     END-IF                                                               
037700*    RULE 2 - TERM IS ONLY CHECKED IF THE AMOUNT PASSED - NO              
037800*    SENSE STACKING TWO REASON CODES ON ONE REJECTED CARD                 
037900     IF VALID-TRAN AND WN-TRAN-TERM NOT > ZERO                            
038000         SET INVALID-DATA TO TRUE                                         
038100         MOVE 'LOAN TERM CANNOT BE ZERO OR LESS'                          
038200             TO WC-ERR-MSG-TEXT                                           
038300         SET VALID-TRAN TO FALSE                                          
038400     END-IF                                                               
038500*    STILL VALID AFTER BOTH CHECKS - BOOK THE LOAN, OTHERWISE             
038600*    WRITE THE REJECT                                                     
038700     IF VALID-TRAN                                                        
038800         PERFORM 3100-CREATE-LOAN THRU 3100-EXIT                          
038900     ELSE                                                                 
039000*        NEITHER RULE FIRED TWICE - VALID-TRAN CAN ONLY BE                
039100*        FALSE HERE BECAUSE OF RULE 1 OR RULE 2, NEVER BOTH               
039200         PERFORM 5000-WRITE-ERROR THRU 5000-EXIT                          
039300     END-IF                                                               
039400     .                                                                    
039500 3000-EXIT.                                                               
039600     EXIT.                                                                
039700******************************************************************        
039800*    APPEND A NEW ENTRY TO WR-LOAN-TABLE AND WRITE THE                    
039900*    DETAIL LINE - THE TABLE, NOT LOANFILE, IS THE SYSTEM                 
040000*    OF RECORD UNTIL 8000-FINALIZE REWRITES THE MASTER.                   
040100 3100-CREATE-LOAN.                                                CR-0033 
040200*    ID PREFIX TELLS GENLNID WHICH SERIES TO BUILD FROM -                 
040300*    SEE THE PROGRAM BANNER IN GENLNID.CBL                                
040400     MOVE WC-LOAN-PREFIX TO WC-ID-PREFIX                                  
040500     CALL 'GENLNID' USING WC-ID-PREFIX WC-GENERATED-ID                    
040600*    RE-STAMP THE CLOCK - THE STAMP TAKEN AT 1000-INITIALIZE              
040700*    IS NOW MINUTES OR HOURS STALE ON A LONG RUN                          
040800     PERFORM 7000-STAMP-CURRENT-TIMESTAMP THRU 7000-EXIT                  
040900*    W9-LOAN-COUNT DOUBLES AS THE TABLE SIZE AND THE INDEX                
041000*    OF THE NEW ENTRY - THE TABLE ONLY EVER GROWS THIS RUN                
041100     ADD 1 TO W9-LOAN-COUNT                                               
041200     SET W9-LOAN-TBLX TO W9-LOAN-COUNT                                    
041300*    THE ID GENLNID JUST HANDED BACK BECOMES THE LOAN NUMBER              
041400     MOVE WC-GENERATED-ID    TO WC-LN-ID(W9-LOAN-TBLX)                    
041500*    AMOUNT AND TERM COME STRAIGHT OFF THE TRANSACTION CARD -             
041600*    NO ROUNDING, NO SCALING                                              
041700     MOVE WN-TRAN-AMOUNT     TO WN-LN-AMOUNT(W9-LOAN-TBLX)                
041800     MOVE WN-TRAN-TERM       TO WN-LN-TERM(W9-LOAN-TBLX)                  
041900*    EVERY NEW LOAN STARTS ACTIVE - SETTLED ONLY HAPPENS                  
042000*    LATER, THROUGH 4300-SETTLE-LOAN-CHECK                                
042100     MOVE 'ACTIVE'           TO WC-LN-STATUS(W9-LOAN-TBLX)                
042200*    CREATION STAMP IS THE SAME RE-STAMP TAKEN ABOVE, NOT THE             
042300*    RUN-LEVEL STAMP FROM 1000-INITIALIZE                                 
042400     MOVE WC-ISO-TIMESTAMP   TO WC-LN-CREATED-DATE(W9-LOAN-TBLX)          
042500*    A BRAND NEW LOAN HAS NOTHING PAID AGAINST IT YET                     
042600     MOVE ZERO               TO WN-LN-PAID-TO-DATE(W9-LOAN-TBLX)          
042700*    RUN-TOTAL BOOKKEEPING FOR 9000-WRITE-RPT-TOTALS - COUNT              
042800*    AND DOLLAR FIGURE, SAME PAIRING AS EVERY OTHER TOTAL LINE            
042900     ADD 1 TO W9-LOANS-CREATED-CNT                                        
043000     ADD WN-TRAN-AMOUNT TO WN-TOTAL-PRINCIPAL-AMT                         
043100*    ONE DETAIL LINE PER ACCEPTED LOAN - SUPPRESSED BY                    
043200*    UPSI-0 OFF INSIDE 6100-WRITE-RPT-DETAIL ITSELF                       
043300     MOVE 'L'                TO WC-DET-TYPE                               
043400*    LOAN ID, NOT THE PREFIX OR THE RAW HEX SUFFIX - THE FULL             
043500*    ID GENLNID BUILT IS WHAT PRINTS ON THE REPORT                        
043600     MOVE WC-GENERATED-ID    TO WC-DET-LOAN-ID                            
043700     MOVE WN-TRAN-AMOUNT     TO WE-DET-AMOUNT                             
043800*    DISPOSITION READS 'ACCEPTED' ON THIS PATH - REJECTS GO               
043900*    THROUGH 5000-WRITE-ERROR AND CARRY THE ERROR CODE INSTEAD            
044000     MOVE 'ACCEPTED'         TO WC-DET-DISPOSITION                        
044100     PERFORM 6100-WRITE-RPT-DETAIL THRU 6100-EXIT                         
044200     .                                                                    
044300 3100-EXIT.                                                               
044400     EXIT.                                                                
044500******************************************************************        
044600*    EDIT A PAYMENT CARD.  UNLIKE A LOAN-CREATION CARD THIS               
044700*    ONE MUST MATCH AN EXISTING, NOT-YET-SETTLED LOAN AND                 
044800*    MUST NOT OVERPAY IT - FOUR SEPARATE REASONS TO REJECT,               
044900*    CHECKED IN THE ORDER THE ANALYST SPECIFIED SO THE FIRST              
045000*    ONE THAT APPLIES IS THE ONE REPORTED.                                
045100 4000-EDIT-PAY-TRAN.                                                      
045200*    ASSUME GOOD UNTIL A CHECK BELOW SAYS OTHERWISE                       
045300     SET VALID-TRAN TO TRUE                                               
045400*    RULE 1 - PAYMENT MUST BE A POSITIVE AMOUNT                           
045500     IF WN-TRAN-AMOUNT NOT > ZERO                                         
045600         SET INVALID-DATA TO TRUE                                         
045700         MOVE 'PAYMENT AMOUNT CANNOT BE ZERO OR LESS'                     
045800             TO WC-ERR-MSG-TEXT                                           
045900         SET VALID-TRAN TO FALSE                                          
046000     END-IF                                                               
046100*    RULE 2 - LOOK THE LOAN UP IN THE IN-MEMORY TABLE - IF IT             
046200*    IS NOT THERE THE PAYMENT CANNOT BE POSTED                            
046300     IF VALID-TRAN                                                        
046400         PERFORM 4100-FIND-LOAN THRU 4100-EXIT                            
046500         IF NOT LOAN-FOUND                                                
046600*            LOAN-NOT-FOUND IS A DIFFERENT 88-LEVEL FROM                  
046700*            INVALID-DATA ABOVE - THE RECON JOB TELLS THE TWO             
046800*            REASON CODES APART                                           
046900             SET LOAN-NOT-FOUND TO TRUE                                   
047000             STRING 'LOAN ' WC-TRAN-LOAN-ID ' WAS NOT FOUND'              
047100                 DELIMITED BY SIZE INTO WC-ERR-MSG-TEXT                   
047200             SET VALID-TRAN TO FALSE                                      
047300         END-IF                                                           
047400     END-IF                                                               
047500*    RULE 3 - A SETTLED LOAN TAKES NO FURTHER PAYMENTS.  4100-            
047600*    FIND-LOAN LEAVES W9-LOAN-TBLX POINTING AT THE MATCH SO               
047700*    THIS CAN INDEX THE TABLE DIRECTLY WITHOUT RE-SCANNING                
047800     IF VALID-TRAN AND LN-TBL-STATUS-SETTLED(W9-LOAN-TBLX)                
047900         SET LOAN-ALREADY-SETTLED TO TRUE                                 
048000         MOVE 'LOAN IS ALREADY IN A SETTLED STATUS'                       
048100             TO WC-ERR-MSG-TEXT                                           
048200         SET VALID-TRAN TO FALSE                                          
048300     END-IF                                                               
048400*    RULE 4 - OUTSTANDING BALANCE IS PRINCIPAL LESS WHAT HAS              
048500*    BEEN PAID SO FAR THIS RUN - THE PAYMENT CANNOT EXCEED IT             
048600     IF VALID-TRAN                                                        
048700*        WN-LN-PAID-TO-DATE IS WHATEVER THIS RUN HAS POSTED               
048800*        SO FAR - IT DOES NOT INCLUDE THIS PAYMENT YET                    
048900         COMPUTE WN-OUTSTANDING-AMT = WN-LN-AMOUNT(W9-LOAN-TBLX)          
049000             - WN-LN-PAID-TO-DATE(W9-LOAN-TBLX)                           
049100         IF WN-TRAN-AMOUNT > WN-OUTSTANDING-AMT                           
049200             SET PAYMENT-EXCEEDS-OUTSTG TO TRUE                           
049300             MOVE WN-OUTSTANDING-AMT TO WE-ERR-AMOUNT-1                   
049400             MOVE WN-TRAN-AMOUNT     TO WE-ERR-AMOUNT-2                   
049500*            MESSAGE CARRIES BOTH FIGURES SO THE RECON                    
049600*            JOB DOES NOT HAVE TO GO BACK TO LOANFILE                     
049700             STRING 'PAYMENT ' DELIMITED BY SIZE                          
049800                 WE-ERR-AMOUNT-2 DELIMITED BY SIZE                        
049900                 ' EXCEEDS OUTSTANDING BALANCE ' DELIMITED BY SIZE        
050000                 WE-ERR-AMOUNT-1 DELIMITED BY SIZE                        
050100                 INTO WC-ERR-MSG-TEXT                                     
050200             SET VALID-TRAN TO FALSE                                      
050300         END-IF                                                           
050400     END-IF                                                               
050500*    STILL VALID AFTER ALL FOUR RULES - POST IT, OTHERWISE                
050600*    WRITE THE REJECT WITH WHICHEVER RULE FIRED FIRST                     
050700     IF VALID-TRAN                                                        
050800         PERFORM 4200-POST-PAYMENT THRU 4200-EXIT                         
050900     ELSE                                                                 
051000         PERFORM 5000-WRITE-ERROR THRU 5000-EXIT                          
051100     END-IF                                                               
051200     .                                                                    
051300 4000-EXIT.                                                               
051400     EXIT.                                                                
051500******************************************************************        
051600*    LOOK UP WC-TRAN-LOAN-ID IN THE TABLE.  A STRAIGHT                    
051700*    SEQUENTIAL SCAN IS FINE AT THIS VOLUME - SEE CR-0522                 
051800*    BELOW FOR WHY IT WAS PULLED OUT OF THE PAYMENT EDIT.                 
051900 4100-FIND-LOAN.                                                  CR-0522 
052000*    ASSUME A MISS UNTIL THE SCAN BELOW PROVES OTHERWISE                  
052100     SET LOAN-FOUND TO FALSE                                              
052200*    ALWAYS RESTART THE SCAN AT ENTRY 1 - THIS PARAGRAPH DOES             
052300*    NOT ASSUME ANYTHING ABOUT WHERE W9-LOAN-TBLX WAS LEFT                
052400     SET W9-LOAN-TBLX TO 1                                                
052500     PERFORM 4110-SCAN-LOAN-TABLE THRU 4110-EXIT                          
052600         UNTIL W9-LOAN-TBLX > W9-LOAN-COUNT OR LOAN-FOUND                 
052700     .                                                                    
052800 4100-EXIT.                                                               
052900     EXIT.                                                                
053000******************************************************************        
053100*    ONE TABLE ENTRY PER CALL - ADVANCE THE INDEX ONLY ON A               
053200*    MISS SO THE CALLER'S UNTIL CONDITION LANDS ON THE                    
053300*    MATCHING ENTRY, NOT ONE PAST IT.                                     
053400 4110-SCAN-LOAN-TABLE.                                                    
053500*    MATCH ON LOAN ID ONLY - A SETTLED LOAN IS STILL FOUND                
053600*    HERE, 4000-EDIT-PAY-TRAN'S RULE 3 REJECTS IT SEPARATELY              
053700     IF WC-LN-ID(W9-LOAN-TBLX) = WC-TRAN-LOAN-ID                          
053800         SET LOAN-FOUND TO TRUE                                           
053900     ELSE                                                                 
054000         SET W9-LOAN-TBLX UP BY 1                                         
054100     END-IF                                                               
054200     .                                                                    
054300 4110-EXIT.                                                               
054400     EXIT.                                                                
054500******************************************************************        
054600*    WRITE THE PAYMENT TO PAYFILE, ROLL THE AMOUNT INTO THE               
054700*    LOAN'S RUNNING PAID-TO-DATE, THEN CHECK FOR SETTLEMENT.              
054800 4200-POST-PAYMENT.                                                       
054900*    A PAYMENT GETS ITS OWN ID SERIES, SEPARATE FROM LOAN IDS             
055000     MOVE WC-PAYMENT-PREFIX TO WC-ID-PREFIX                               
055100     CALL 'GENLNID' USING WC-ID-PREFIX WC-GENERATED-ID                    
055200*    RE-STAMP, SAME REASONING AS 3100-CREATE-LOAN ABOVE                   
055300     PERFORM 7000-STAMP-CURRENT-TIMESTAMP THRU 7000-EXIT                  
055400*    BUILD THE PAYFILE RECORD IN WR-PAYMT-RECORD BEFORE THE               
055500*    WRITE - ONE FIELD AT A TIME, COPYLIB-PAYMT IS NOT GROUP              
055600*    COMPATIBLE WITH ANY OTHER RECORD IN THIS PROGRAM                     
055700     MOVE WC-GENERATED-ID    TO WC-PAYMT-ID                               
055800*    LOAN ID ON PAYFILE TIES THIS PAYMENT BACK TO ITS LOAN -              
055900*    WC-TRAN-LOAN-ID, NOT WC-GENERATED-ID, IS THE FOREIGN KEY             
056000     MOVE WC-TRAN-LOAN-ID    TO WC-PAYMT-LOAN-ID                          
056100*    AMOUNT COMES STRAIGHT OFF THE CARD - RULE 4 IN 4000-EDIT-            
056200*    PAY-TRAN ALREADY PROVED IT DOES NOT OVERSHOOT THE BALANCE            
056300     MOVE WN-TRAN-AMOUNT     TO WN-PAYMT-AMOUNT                           
056400*    SAME STAMP JUST TAKEN ABOVE, NOT A FRESH CLOCK READ - THE            
056500*    PAYMENT RECORD AND ITS DETAIL LINE MUST AGREE ON THE TIME            
056600     MOVE WC-ISO-TIMESTAMP   TO WC-PAYMT-DATE                             
056700     WRITE WR-PAYMT-RECORD                                                
056800*    PAYFILE RECORD IS WRITTEN BEFORE THE TABLE IS UPDATED -              
056900*    IF THE STEP WERE TO ABEND HERE THE MASTER WOULD STILL                
057000*    NEED THIS PAYMENT REPLAYED FROM PAYFILE ON THE RERUN                 
057100     ADD 1 TO W9-PAYMENTS-POSTED-CNT                                      
057200     ADD WN-TRAN-AMOUNT TO WN-TOTAL-PAYMENTS-AMT                          
057300     ADD WN-TRAN-AMOUNT TO WN-LN-PAID-TO-DATE(W9-LOAN-TBLX)               
057400*    PAID-TO-DATE MAY HAVE JUST HIT THE PRINCIPAL - CHECK                 
057500*    BEFORE THE DETAIL LINE PRINTS SO STATUS ON THE LINE                  
057600*    WOULD REFLECT SETTLEMENT IF THE REPORT EVER CARRIED IT               
057700     PERFORM 4300-SETTLE-LOAN-CHECK THRU 4300-EXIT                        
057800*    DETAIL LINE FOR THIS PAYMENT, SAME LAYOUT AS A LOAN'S                
057900     MOVE 'P'                TO WC-DET-TYPE                               
058000*    LOAN ID ON THE DETAIL LINE, NOT THE PAYMENT ID JUST                  
058100*    GENERATED ABOVE - THE REPORT TIES TO THE LOAN, NOT THE               
058200*    PAYMENT RECORD ITSELF                                                
058300     MOVE WC-TRAN-LOAN-ID    TO WC-DET-LOAN-ID                            
058400     MOVE WN-TRAN-AMOUNT     TO WE-DET-AMOUNT                             
058500     MOVE 'ACCEPTED'         TO WC-DET-DISPOSITION                        
058600     PERFORM 6100-WRITE-RPT-DETAIL THRU 6100-EXIT                         
058700     .                                                                    
058800 4200-EXIT.                                                               
058900     EXIT.                                                                
059000******************************************************************        
059100*    A LOAN IS SETTLED THE MOMENT PAID-TO-DATE EQUALS THE                 
059200*    ORIGINAL PRINCIPAL - NO GRACE, NO OVERPAY (4000-EDIT-                
059300*    PAY-TRAN ALREADY REFUSED ANYTHING THAT WOULD OVERSHOOT).             
059400 4300-SETTLE-LOAN-CHECK.                                          CR-0198 
059500*    EXACT EQUALITY, NOT >= - RULE 4 IN 4000-EDIT-PAY-TRAN                
059600*    ALREADY MADE SURE PAID-TO-DATE CAN NEVER PASS AMOUNT                 
059700     IF WN-LN-PAID-TO-DATE(W9-LOAN-TBLX) =                                
059800             WN-LN-AMOUNT(W9-LOAN-TBLX)                                   
059900*        STATUS FLIP HAPPENS HERE, IN THE TABLE ONLY - IT DOES            
060000*        NOT REACH LOANFILE ITSELF UNTIL 8100-REWRITE-LOANFILE            
060100         MOVE 'SETTLED' TO WC-LN-STATUS(W9-LOAN-TBLX)                     
060200         ADD 1 TO W9-LOANS-SETTLED-CNT                                    
060300     END-IF                                                               
060400     .                                                                    
060500 4300-EXIT.                                                               
060600     EXIT.                                                                
060700******************************************************************        
060800*    WRITE A REJECTED TRANSACTION TO ERRFILE WITH ITS                     
060900*    REASON CODE (SEE CR-0388) AND MIRROR IT TO THE POSTING               
061000*    REPORT SO THE OPERATOR DOES NOT HAVE TO OPEN ERRFILE                 
061100*    TO SEE WHAT WAS REJECTED AND WHY.                                    
061200 5000-WRITE-ERROR.                                                CR-0388 
061300*    STAMP THE REJECT WITH THE INSTANT IT WAS REJECTED, NOT               
061400*    THE INSTANT THE CARD WAS READ                                        
061500     PERFORM 7000-STAMP-CURRENT-TIMESTAMP THRU 7000-EXIT                  
061600*    WC-ERR-MSG-TEXT WAS SET BY WHICHEVER EDIT PARAGRAPH                  
061700*    REJECTED THE CARD - THIS PARAGRAPH DOES NOT KNOW OR CARE             
061800*    WHICH RULE FIRED, ONLY WHAT TO DO WITH THE RESULT                    
061900     MOVE WC-ERR-MSG-TEXT    TO WC-ERROR-MESSAGE                          
062000     MOVE WC-ISO-TIMESTAMP   TO WC-ERROR-TIMESTAMP                        
062100     WRITE WR-ERROR-RECORD                                                
062200*    ONE COUNTER, ADDED TO ONCE PER CALL - LOAN AND PAYMENT               
062300*    REJECTS ARE NOT COUNTED SEPARATELY, SEE 9000 BELOW                   
062400     ADD 1 TO W9-TRANS-REJECTED-CNT                                       
062500*    MIRROR THE REJECT TO THE POSTING REPORT'S DETAIL LINE -              
062600*    WC-ERROR-CODE WAS SET BY THE SAME SET STATEMENT THAT                 
062700*    TURNED VALID-TRAN OFF                                                
062800     MOVE WC-TRAN-TYPE       TO WC-DET-TYPE                               
062900*    LOAN ID EVEN WHEN THE REJECT WAS LOAN-NOT-FOUND - THE CARD           
063000*    STILL NAMED ONE, EVEN IF IT DID NOT MATCH THE TABLE                  
063100     MOVE WC-TRAN-LOAN-ID    TO WC-DET-LOAN-ID                            
063200     MOVE WN-TRAN-AMOUNT     TO WE-DET-AMOUNT                             
063300*    DISPOSITION COLUMN CARRIES THE REASON CODE ITSELF, NOT               
063400*    THE WORD 'REJECTED' - THE CODE IS MORE USEFUL ON THE PAGE            
063500     MOVE WC-ERROR-CODE      TO WC-DET-DISPOSITION                        
063600     PERFORM 6100-WRITE-RPT-DETAIL THRU 6100-EXIT                         
063700     .                                                                    
063800 5000-EXIT.                                                               
063900     EXIT.                                                                
064000******************************************************************        
064100*    TWO-LINE HEADING AT THE TOP OF EVERY PAGE - CR-0033                  
064200*    ADDED THIS REPORT, Y2K-0042 WIDENED THE RUN DATE TO A                
064300*    FOUR-DIGIT YEAR.  RUN DATE COMES OFF THE ISO TIMESTAMP               
064400*    STAMPED AT 1000-INITIALIZE, REARRANGED MM/DD/CCYY.                   
064500 6000-WRITE-RPT-HEADING.                                          CR-0033 
064600*    LINE 1 - COMPANY/PROGRAM BANNER, ADVANCE TO A FRESH PAGE             
064700     MOVE WR-HEADING-LINE-1  TO WR-PRINT-LINE                             
064800     WRITE WR-PRINT-LINE AFTER ADVANCING TOP-OF-FORM                      
064900*    BUILD MM/DD/CCYY OUT OF THE ISO TIMESTAMP REDEFINITION -             
065000*    THIS REPORT IS THE ONE PLACE THE RUN DATE PRINTS SLASH-              
065100*    FORMATTED RATHER THAN ISO-8601                                       
065200*    MONTH FIRST, U.S. DATE ORDER PER THE REPORT SPEC                     
065300     MOVE WC-ISOTS-MM        TO WC-HDR-RUN-DATE(1:2)                      
065400     MOVE '/'                TO WC-HDR-RUN-DATE(3:1)                      
065500*    DAY NEXT                                                             
065600     MOVE WC-ISOTS-DD        TO WC-HDR-RUN-DATE(4:2)                      
065700     MOVE '/'                TO WC-HDR-RUN-DATE(6:1)                      
065800*    FOUR-DIGIT YEAR LAST - SEE Y2K-0042 IN THE CHANGE LOG                
065900     MOVE WC-ISOTS-CCYY      TO WC-HDR-RUN-DATE(7:4)                      
066000*    LINE 2 - COLUMN CAPTIONS OVER THE DETAIL LINES BELOW                 
066100     MOVE WR-HEADING-LINE-2  TO WR-PRINT-LINE                             
066200     WRITE WR-PRINT-LINE AFTER ADVANCING 2 LINES                          
066300     .                                                                    
066400 6000-EXIT.                                                               
066500     EXIT.                                                                
066600******************************************************************        
066700*    UPSI-0 OFF SUPPRESSES DETAIL LINES ON HIGH-VOLUME RUNS               
066800*    (SEE CR-0455) - TOTALS AT 9000-WRITE-RPT-TOTALS STILL                
066900*    PRINT EITHER WAY, THIS IS FOR THE PER-TRANSACTION LINE               
067000*    ONLY.                                                                
067100 6100-WRITE-RPT-DETAIL.                                           CR-0455 
067200*    THE CALLER HAS ALREADY LOADED WC-DET-TYPE/LOAN-ID/AMOUNT/            
067300*    DISPOSITION - THIS PARAGRAPH ONLY DECIDES WHETHER TO PRINT           
067400     IF PBSLNPOST-SHOW-DETAIL                                             
067500*        WR-DETAIL-LINE IS THE COPYLIB-RPTLIN GROUP THAT                  
067600*        OVERLAYS WC-DET-TYPE/LOAN-ID/AMOUNT/DISPOSITION                  
067700         MOVE WR-DETAIL-LINE TO WR-PRINT-LINE                             
067800         WRITE WR-PRINT-LINE AFTER ADVANCING 1 LINE                       
067900*    UPSI-0 ON MEANS PBSLNPOST-SHOW-DETAIL IS FALSE HERE - NO             
068000*    ELSE CLAUSE NEEDED, THE CALLER'S COUNTERS WERE ALREADY BUMPED        
068100     END-IF                                                               
068200     .                                                                    
068300 6100-EXIT.                                                               
068400     EXIT.                                                                
068500******************************************************************        
068600*    BREAK THE 21-BYTE FUNCTION CURRENT-DATE RESULT INTO AN               
068700*    ISO-8601 STRING - CALLED ONCE AT INITIALIZE AND AGAIN                
068800*    EVERY TIME A LOAN OR PAYMENT ID IS ISSUED SO EACH                    
068900*    RECORD CARRIES THE INSTANT IT WAS ACTUALLY POSTED,                   
069000*    NOT JUST THE INSTANT THE STEP STARTED.                               
069100 7000-STAMP-CURRENT-TIMESTAMP.                                    CR-0575 
069200*    FUNCTION CURRENT-DATE RETURNS A 21-BYTE SYSTEM CLOCK                 
069300*    VALUE - WR-CURR-DATE-TIME REDEFINES IT INTO NAMED PARTS              
069400     MOVE FUNCTION CURRENT-DATE TO WR-CURR-DATE-TIME                      
069500     MOVE SPACE              TO WC-ISO-TIMESTAMP                          
069600*    ASSEMBLE CCYY-MM-DDTHH:MM:SSZ ONE PIECE AT A TIME -                  
069700*    REFERENCE MODIFICATION INTO WC-ISO-TIMESTAMP AVOIDS A                
069800*    SEPARATE WORK FIELD PER PUNCTUATION CHARACTER                        
069900*    DATE PORTION - CCYY-MM-DD                                            
070000     MOVE WN-CURR-YEAR       TO WC-ISO-TIMESTAMP(1:4)                     
070100     MOVE '-'                TO WC-ISO-TIMESTAMP(5:1)                     
070200     MOVE WN-CURR-MONTH      TO WC-ISO-TIMESTAMP(6:2)                     
070300     MOVE '-'                TO WC-ISO-TIMESTAMP(8:1)                     
070400     MOVE WN-CURR-DAY        TO WC-ISO-TIMESTAMP(9:2)                     
070500*    TIME PORTION - HH:MM:SS, SEPARATED FROM THE DATE BY 'T'              
070600*    PER ISO 8601                                                         
070700     MOVE 'T'                TO WC-ISO-TIMESTAMP(11:1)                    
070800     MOVE WN-CURR-HOUR       TO WC-ISO-TIMESTAMP(12:2)                    
070900     MOVE ':'                TO WC-ISO-TIMESTAMP(14:1)                    
071000     MOVE WN-CURR-MINUTE     TO WC-ISO-TIMESTAMP(15:2)                    
071100     MOVE ':'                TO WC-ISO-TIMESTAMP(17:1)                    
071200*    SECONDS - LAST OF THE SIX NUMERIC FIELDS COPIED IN                   
071300     MOVE WN-CURR-SECOND     TO WC-ISO-TIMESTAMP(18:2)                    
071400*    TRAILING 'Z' MARKS THE STAMP AS UTC PER ISO 8601 - THIS              
071500*    SHOP'S CLOCK RUNS UTC ON EVERY BATCH SERVER, NO OFFSET               
071600*    CONVERSION IS EVER NEEDED                                            
071700*    HUNDREDTHS OF A SECOND ARE NOT CARRIED - THE STAMP IS                
071800*    ONLY EVER COMPARED AT WHOLE-SECOND GRANULARITY                       
071900     MOVE 'Z'                TO WC-ISO-TIMESTAMP(20:1)                    
072000     .                                                                    
072100 7000-EXIT.                                                               
072200     EXIT.                                                                
072300******************************************************************        
072400*    END OF RUN - REWRITE LOANFILE IN FULL FROM THE TABLE                 
072500*    (SEE CR-0140 - RECORD-AT-A-TIME UPDATE WAS DROPPED YEARS             
072600*    AGO), THEN PRINT THE TOTALS PAGE AND CLOSE EVERYTHING.               
072700 8000-FINALIZE.                                                   CR-0140 
072800*    LOANFILE WAS CLOSED INPUT AT 1000-INITIALIZE - REOPEN IT             
072900*    OUTPUT NOW THAT THE TABLE HOLDS THE FINAL BALANCES                   
073000     OPEN OUTPUT LOANFILE                                                 
073100*    START AT ENTRY 1 - EVERY SLOT UP TO W9-LOAN-COUNT IS A               
073200*    REAL LOAN, WHETHER IT CAME FROM LOANFILE OR WAS CREATED              
073300*    THIS RUN                                                             
073400     SET W9-LOAN-TBLX TO 1                                                
073500     PERFORM 8100-REWRITE-LOANFILE THRU 8100-EXIT                         
073600         UNTIL W9-LOAN-TBLX > W9-LOAN-COUNT                               
073700     CLOSE LOANFILE                                                       
073800*    TOTALS PRINT AFTER LOANFILE IS CLOSED - THE COUNTS AND               
073900*    AMOUNTS THEY REPORT WERE ALL ACCUMULATED DURING THE RUN,             
074000*    NOT READ BACK OFF THE FILE JUST WRITTEN                              
074100     PERFORM 9000-WRITE-RPT-TOTALS THRU 9000-EXIT                         
074200*    NOTHING ELSE WRITES TO ANY OF THESE FOUR AFTER THIS POINT            
074300     CLOSE TRANFILE PAYFILE ERRFILE RPTFILE                               
074400     .                                                                    
074500 8000-EXIT.                                                               
074600     EXIT.                                                                
074700******************************************************************        
074800*    ONE TABLE ENTRY OUT TO ONE LOANFILE RECORD - RUNS EVERY              
074900*    TIME REGARDLESS OF WHETHER THE LOAN CHANGED THIS RUN,                
075000*    SINCE THE WHOLE TABLE IS THE NEW MASTER.                             
075100 8100-REWRITE-LOANFILE.                                                   
075200*    TABLE ENTRY TO RECORD, FIELD BY FIELD - THE TABLE AND                
075300*    THE MASTER LAYOUT ARE NOT THE SAME COPYBOOK SO THIS                  
075400*    CANNOT BE A GROUP MOVE                                               
075500     MOVE WC-LN-ID(W9-LOAN-TBLX)            TO WC-LOAN-ID                 
075600*    AMOUNT NEVER CHANGES AFTER 3100-CREATE-LOAN - IT IS THE              
075700*    ORIGINAL PRINCIPAL, NOT A RUNNING BALANCE                            
075800     MOVE WN-LN-AMOUNT(W9-LOAN-TBLX)        TO WN-LOAN-AMOUNT             
075900*    TERM IS EQUALLY FIXED AT LOAN CREATION - NEITHER THIS                
076000*    PARAGRAPH NOR ANY OTHER EVER RECALCULATES IT                         
076100     MOVE WN-LN-TERM(W9-LOAN-TBLX)          TO WN-LOAN-TERM               
076200*    STATUS MAY HAVE FLIPPED TO SETTLED SINCE THE TABLE WAS               
076300*    LOADED - THIS IS WHERE THAT CHANGE FINALLY REACHES DISK              
076400     MOVE WC-LN-STATUS(W9-LOAN-TBLX)        TO WC-LOAN-STATUS             
076500*    ORIGINAL CREATION STAMP TRAVELS BACK OUT UNCHANGED -                 
076600*    THIS PARAGRAPH NEVER TOUCHES IT, ONLY BALANCE/STATUS DO              
076700     MOVE WC-LN-CREATED-DATE(W9-LOAN-TBLX)                                
076800                             TO WC-LOAN-CREATED-DATE                      
076900     WRITE WR-LOAN-RECORD                                                 
077000*    ADVANCE TO THE NEXT TABLE ENTRY - THE CALLER'S PERFORM               
077100*    UNTIL STOPS THIS PARAGRAPH ONCE EVERY ENTRY HAS WRITTEN              
077200     SET W9-LOAN-TBLX UP BY 1                                             
077300     .                                                                    
077400 8100-EXIT.                                                               
077500     EXIT.                                                                
077600******************************************************************        
077700*    FOUR SUMMARY LINES AT THE FOOT OF THE REPORT - CR-0033.              
077800*    THESE PRINT EVEN WHEN UPSI-0 IS OFF AND DETAIL LINES                 
077900*    ARE SUPPRESSED, SO A HIGH-VOLUME RUN STILL LEAVES A                  
078000*    ONE-PAGE AUDIT TRAIL BEHIND.                                         
078100 9000-WRITE-RPT-TOTALS.                                           CR-0033 
078200*    LINE 1 OF 4 - NEW LOANS BOOKED THIS RUN AND WHAT THEY                
078300*    ADD UP TO IN PRINCIPAL                                               
078400*    CLEAR THE LINE FIRST - COPYLIB-RPTLIN'S FILLER PAD DOES              
078500*    NOT AUTOMATICALLY BLANK ITSELF BETWEEN LINES                         
078600     MOVE SPACE              TO WR-TOTAL-LINE                             
078700*    LABEL, THEN COUNT, THEN DOLLAR FIGURE - SAME THREE-FIELD             
078800*    LAYOUT ON ALL FOUR OF THESE LINES                                    
078900     MOVE 'LOANS CREATED / TOTAL PRINCIPAL POSTED'                        
079000                             TO WC-TOT-LABEL                              
079100*    BOTH FIGURES CAME FROM 3100-CREATE-LOAN'S RUN-TOTAL                  
079200*    BOOKKEEPING - NEITHER ONE IS RECOMPUTED FROM THE TABLE               
079300     MOVE W9-LOANS-CREATED-CNT TO WE-TOT-COUNT                            
079400     MOVE WN-TOTAL-PRINCIPAL-AMT TO WE-TOT-AMOUNT                         
079500     MOVE WR-TOTAL-LINE      TO WR-PRINT-LINE                             
079600*    DOUBLE-SPACE ONLY AHEAD OF THE FIRST TOTAL LINE, TO SET              
079700*    IT OFF FROM THE LAST DETAIL LINE ON THE PAGE                         
079800     WRITE WR-PRINT-LINE AFTER ADVANCING 2 LINES                          
079900                                                                          
080000*    LINE 2 OF 4 - PAYMENTS ACCEPTED AND POSTED TO PAYFILE                
080100     MOVE SPACE              TO WR-TOTAL-LINE                             
080200     MOVE 'PAYMENTS POSTED / TOTAL AMOUNT POSTED'                         
080300                             TO WC-TOT-LABEL                              
080400*    COUNT AND DOLLAR TOTAL WERE ACCUMULATED PAYMENT BY                   
080500*    PAYMENT IN 4200-POST-PAYMENT, NOT RECOMPUTED HERE                    
080600     MOVE W9-PAYMENTS-POSTED-CNT TO WE-TOT-COUNT                          
080700*    A REJECTED PAYMENT CARD NEVER REACHES 4200-POST-PAYMENT,             
080800*    SO NEITHER FIGURE ON THIS LINE INCLUDES A REJECT                     
080900     MOVE WN-TOTAL-PAYMENTS-AMT TO WE-TOT-AMOUNT                          
081000     MOVE WR-TOTAL-LINE      TO WR-PRINT-LINE                             
081100     WRITE WR-PRINT-LINE AFTER ADVANCING 1 LINE                           
081200                                                                          
081300*    LINE 3 OF 4 - COUNT ONLY, NO DOLLAR FIGURE MEANS                     
081400*    ANYTHING HERE, SO THE AMOUNT COLUMN IS FORCED TO ZERO                
081500*    RATHER THAN LEFT WITH WHATEVER LINE 2 LEFT IN IT                     
081600     MOVE SPACE              TO WR-TOTAL-LINE                             
081700     MOVE 'LOANS SETTLED IN FULL THIS RUN'                                
081800                             TO WC-TOT-LABEL                              
081900*    W9-LOANS-SETTLED-CNT IS BUMPED IN 4300-SETTLE-LOAN-CHECK,            
082000*    NOT COUNTED HERE BY SCANNING THE TABLE FOR STATUS SETTLED            
082100     MOVE W9-LOANS-SETTLED-CNT TO WE-TOT-COUNT                            
082200     MOVE ZERO               TO WE-TOT-AMOUNT                             
082300     MOVE WR-TOTAL-LINE      TO WR-PRINT-LINE                             
082400     WRITE WR-PRINT-LINE AFTER ADVANCING 1 LINE                           
082500                                                                          
082600*    LINE 4 OF 4 - REJECTS ACROSS BOTH LOAN AND PAYMENT                   
082700*    TRANSACTIONS COMBINED, NOT BROKEN OUT BY TYPE                        
082800     MOVE SPACE              TO WR-TOTAL-LINE                             
082900     MOVE 'TRANSACTIONS REJECTED'                                         
083000                             TO WC-TOT-LABEL                              
083100*    ONE COUNTER FOR BOTH TRANSACTION TYPES - 5000-WRITE-ERROR            
083200*    IS THE ONLY PLACE THIS COUNTER IS BUMPED, REGARDLESS OF              
083300*    WHETHER THE REJECT CAME FROM 3000 OR 4000                            
083400     MOVE W9-TRANS-REJECTED-CNT TO WE-TOT-COUNT                           
083500     MOVE ZERO               TO WE-TOT-AMOUNT                             
083600     MOVE WR-TOTAL-LINE      TO WR-PRINT-LINE                             
083700*    LAST LINE OF THE REPORT - NO PAGE-EJECT NEEDED AFTER IT              
083800     WRITE WR-PRINT-LINE AFTER ADVANCING 1 LINE                           
083900     .                                                                    
084000 9000-EXIT.                                                               
084100     EXIT.                                                                
