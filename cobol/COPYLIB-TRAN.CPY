000100******************************************************************        
000200*  COPYLIB-TRAN.CPY                                                       
000300*  Loan servicing transaction record - inbound file TRANFILE.             
000400*  One 80-byte card-image record per transaction.  WC-TRAN-TYPE           
000500*  selects loan-creation (L) or payment-posting (P) processing            
000600*  in PbsLnPost.  Amount/term are unsigned on this file; the              
000700*  sign is applied once the transaction is posted to LOANFILE             
000800*  or PAYFILE.                                                            
000900******************************************************************        
001000                                                                          
001100 01  WR-TRAN-RECORD.                                                      
001200     05  WC-TRAN-TYPE               PIC X(01).                            
001300         88  TRAN-TYPE-LOAN              VALUE 'L'.                       
001400         88  TRAN-TYPE-PAYMENT           VALUE 'P'.                       
001500     05  WC-TRAN-LOAN-ID            PIC X(16).                            
001600     05  WN-TRAN-AMOUNT             PIC 9(09)V99.                         
001700     05  WN-TRAN-TERM               PIC 9(03).                            
001800*    reserved - room for future transaction fields                        
001900     05  FILLER                     PIC X(49).                            
