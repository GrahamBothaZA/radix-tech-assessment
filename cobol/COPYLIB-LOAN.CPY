000100******************************************************************        
000200*  COPYLIB-LOAN.CPY                                                       
000300*  Loan master record - LOANFILE.  Loaded into WR-LOAN-TABLE              
000400*  at the start of a PbsLnPost run and rewritten in full at               
000500*  end of run once all transactions have been posted.  This               
000600*  is a LINE SEQUENTIAL file, so WN-LOAN-AMOUNT is carried                
000700*  signed DISPLAY, not packed - COMP-3 bytes do not round-trip            
000800*  through a line sequential record the way they do through a             
000900*  DB2 host variable.  WC-LOAN-CREATED-DATE carries an                    
001000*  ISO-8601-shaped stamp; the redefinition below exists so                
001100*  paragraphs that build the report or the error messages can             
001200*  pick the stamp apart without re-parsing it.                            
001300******************************************************************        
001400                                                                          
001500 01  WR-LOAN-RECORD.                                                      
001600     05  WC-LOAN-ID                 PIC X(16).                            
001700     05  WN-LOAN-AMOUNT             PIC S9(09)V99.                        
001800     05  WN-LOAN-TERM               PIC 9(03).                            
001900     05  WC-LOAN-STATUS             PIC X(08).                            
002000         88  LOAN-STATUS-ACTIVE          VALUE 'ACTIVE'.                  
002100         88  LOAN-STATUS-SETTLED         VALUE 'SETTLED'.                 
002200     05  WC-LOAN-CREATED-DATE       PIC X(20).                            
002300     05  WR-LOAN-CREATED-DATE-P REDEFINES                                 
002400             WC-LOAN-CREATED-DATE.                                        
002500         10  WC-LNCR-CCYY           PIC X(04).                            
002600         10  FILLER                 PIC X(01).                            
002700         10  WC-LNCR-MM             PIC X(02).                            
002800         10  FILLER                 PIC X(01).                            
002900         10  WC-LNCR-DD             PIC X(02).                            
003000         10  FILLER                 PIC X(01).                            
003100         10  WC-LNCR-HH             PIC X(02).                            
003200         10  FILLER                 PIC X(01).                            
003300         10  WC-LNCR-MI             PIC X(02).                            
003400         10  FILLER                 PIC X(01).                            
003500         10  WC-LNCR-SS             PIC X(02).                            
003600         10  FILLER                 PIC X(01).                            
003700*    reserved - room for future loan-master fields                        
003800     05  FILLER                     PIC X(20).                            
