000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. GENLNID.                                                     
000300 AUTHOR. B KALLSTROM.                                                     
000400 INSTALLATION. PBS LOAN SERVICING - APPLICATIONS GROUP.                   
000500 DATE-WRITTEN. 03/17/91.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
000800******************************************************************        
000900*  PURPOSE.  GENERATES SHORT, PREFIXED, RUN-UNIQUE LOAN AND               
001000*  PAYMENT IDENTIFIERS FOR PBSLNPOST.  CALLED ONCE PER LOAN               
001100*  CREATED AND ONCE PER PAYMENT POSTED.  THE ID IS BUILT FROM             
001200*  A TIME-OF-DAY SEED (5 HEX DIGITS) FOLLOWED BY A 2 HEX                  
001300*  DIGIT CALL COUNTER, SO TWO IDS ISSUED IN THE SAME RUN                  
001400*  NEVER COLLIDE EVEN IF ISSUED IN THE SAME CLOCK TICK.                   
001500******************************************************************        
001600*  CHANGE LOG                                                             
001700*-----------------------------------------------------------              
001800*  DATE      INIT  REQUEST   DESCRIPTION                                  
001900*-----------------------------------------------------------              
002000*  03/17/91  BK    INITIAL   INITIAL VERSION.  REPLACED THE               
002100*                            MANUAL LOAN-NUMBER LOG BOOK WITH             
002200*                            A GENERATED SUFFIX.                          
002300*  09/05/92  BK    CR-0114   ADDED SECOND ENTRY POINT FOR                 
002400*                            PAYMENT-ID GENERATION - PREFIX               
002500*                            IS NOW PASSED BY THE CALLER.                 
002600*  02/11/94  PB    CR-0201   CALL COUNTER WIDENED TO S9(4)                
002700*                            COMP - SINGLE BYTE COUNTER WAS               
002800*                            WRAPPING ON HIGH-VOLUME RUNS.                
002900*  06/23/95  PB    CR-0247   HEX CONVERSION REWRITTEN WITHOUT             
003000*                            THE VENDOR MATH SUBROUTINE - IT              
003100*                            WAS RETIRED WITH THE OLD SYSTEM.             
003200*  01/09/97  SS    CR-0301   SEED NOW DRAWN FROM HHMMSSCC                 
003300*                            INSTEAD OF HHMM - TOO MANY IDS               
003400*                            IN THE SAME MINUTE ON MONTH END.             
003500*  11/30/98  SS    Y2K-0042  YEAR 2000 REVIEW - PROGRAM HOLDS             
003600*                            NO CENTURY-SENSITIVE DATA, ID IS             
003700*                            NOT DATE-COMPARED.  PASSED.                  
003800*  04/02/01  PB    CR-0388   PREFIX IS NOW SPACE-TRIMMED                  
003900*                            BEFORE THE UNDERSCORE IS                     
004000*                            APPENDED - 'LOAN   _' LOOKED                 
004100*                            WRONG ON THE POSTING REPORT.                 
004200*  08/14/04  BK    CR-0455   ADDED UPSI-0 TEST-SEED SWITCH SO             
004300*                            QA CAN REPRODUCE A FIXED ID FOR              
004400*                            REGRESSION COMPARES.                         
004500*  05/19/09  PB    CR-0522   MOVED HEX-DIGIT TABLE TO 01 LEVEL            
004600*                            WORKING STORAGE - WAS A LITERAL              
004700*                            REPEATED IN THREE PARAGRAPHS.                
004800*  10/02/13  SS    CR-0561   MINOR - COMMENT CLEANUP AHEAD OF             
004900*                            THE PBSLNPOST REWRITE.                       
005000*  11/18/13  BK    CR-0575   RENAMED WORKING STORAGE TO THE               
005100*                            WC-/WN-/W9-/LC- CONVENTION USED              
005200*                            ELSEWHERE IN THE SHOP.  SEED IS              
005300*                            NOW TAKEN FROM FUNCTION CURRENT-             
005400*                            DATE INSTEAD OF ACCEPT FROM TIME,            
005500*                            SAME AS SQLLOG.CBL'S OWN                     
005600*                            TIMESTAMP ROUTINE.                           
005700*  12/02/13  BK    CR-0579   DROPPED THE UNUSED HEX-DIGIT-CHAR            
005800*                            CLASS TEST FROM SPECIAL-NAMES - THE          
005900*                            HEX CONVERSION BUILDS ITS OWN                
006000*                            DIGITS BY TABLE LOOKUP AND NEVER             
006100*                            CLASS-TESTS EXTERNAL DATA.                   
006200*-----------------------------------------------------------              
006300                                                                          
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM                                                   
006800     UPSI-0 ON  STATUS IS GENLNID-TEST-SEED                               
006900     UPSI-0 OFF STATUS IS GENLNID-LIVE-SEED.                              
007000                                                                          
007100 DATA DIVISION.                                                           
007200 WORKING-STORAGE SECTION.                                                 
007300*    call counter - retained across calls for the run                     
007400 77  W9-CALL-COUNTER               PIC S9(4) COMP VALUE ZERO.             
007500                                                                          
007600*    current-date-time seed - FUNCTION CURRENT-DATE broken out            
007700*    the same way SQLLOG.CBL breaks out WR-LOG-DATE-TIME          CR-0575 
007800 01  WR-CURR-DATE-TIME.                                                   
007900     05  WR-CURR-YYYYMMDD.                                                
008000         10  WN-CURR-YEAR           PIC 9(04).                            
008100         10  WN-CURR-MONTH          PIC 9(02).                            
008200         10  WN-CURR-DAY            PIC 9(02).                            
008300     05  WR-CURR-HHMMSSCC.                                                
008400         10  WN-CURR-HOUR           PIC 9(02).                            
008500         10  WN-CURR-MINUTE         PIC 9(02).                            
008600         10  WN-CURR-SECOND         PIC 9(02).                            
008700         10  WN-CURR-HUNDREDTH      PIC 9(02).                            
008800     05  WN-CURR-HHMMSSCC-NUM REDEFINES WR-CURR-HHMMSSCC                  
008900                                   PIC 9(08).                             
009000     05  WC-CURR-OTHER              PIC X(05).                            
009100 77  W9-TIME-SEED                  PIC 9(09) COMP.                        
009200                                                                          
009300*    hex conversion work fields                                           
009400 01  WC-HEX-DIGIT-TABLE            PIC X(16) VALUE                        
009500         '0123456789ABCDEF'.                                              
009600 01  WR-HEX-DIGIT-TABLE-R REDEFINES WC-HEX-DIGIT-TABLE.           CR-0522 
009700     05  WC-HEX-DIGIT-CHAR         PIC X(01) OCCURS 16 TIMES.             
009800 77  WC-HEX-5-DIGITS               PIC X(05) VALUE SPACE.                 
009900 77  WC-HEX-2-DIGITS               PIC X(02) VALUE SPACE.                 
010000 77  W9-CONV-VALUE                 PIC 9(09) COMP.                        
010100 77  W9-CONV-QUOTIENT              PIC 9(09) COMP.                        
010200 77  W9-CONV-REMAINDER             PIC 9(04) COMP.                        
010300 77  W9-CONV-POSITION              PIC 9(02) COMP.                        
010400                                                                          
010500*    prefix work area                                                     
010600 77  WC-PREFIX-TRIMMED             PIC X(07) VALUE SPACE.                 
010700 77  W9-PREFIX-LENGTH              PIC 9(02) COMP.                        
010800 01  WC-ID-BUILD                   PIC X(16) VALUE SPACE.                 
010900 01  WR-ID-BUILD-PARTS REDEFINES WC-ID-BUILD.                             
011000     05  WC-IDB-PREFIX-VIEW        PIC X(07).                             
011100     05  WC-IDB-SUFFIX-VIEW        PIC X(09).                             
011200                                                                          
011300 LINKAGE SECTION.                                                         
011400*---------------------------------------------------------                
011500 01  LC-ID-PREFIX                  PIC X(07).                             
011600 01  LC-GENERATED-ID               PIC X(16).                             
011700                                                                          
011800*    CALLED ONCE PER ID NEEDED.  BUILD THE SEED, TURN THE                 
011900*    SEED INTO 5 HEX DIGITS, TURN THE CALL COUNTER INTO 2                 
012000*    MORE, GLUE PREFIX/SEED/COUNTER TOGETHER AND HAND THE                 
012100*    RESULT BACK.  NO FILES, NO GO TO - THIS PROGRAM ONLY                 
012200*    TOUCHES ITS OWN WORKING STORAGE AND THE PARAMETER LIST.              
012300 PROCEDURE DIVISION USING LC-ID-PREFIX LC-GENERATED-ID.                   
012400 0000-GENERATE-ID.                                                        
012500*    STEP 1 - BUMP THE COUNTER AND PICK THE TIME SEED                     
012600     PERFORM 1000-BUILD-SEED THRU 1000-EXIT                               
012700*    STEP 2 - TURN THE TIME SEED INTO 5 HEX DIGITS                        
012800     PERFORM 2000-CONVERT-SEED-TO-HEX THRU 2000-EXIT                      
012900*    STEP 3 - TURN THE CALL COUNTER INTO 2 MORE HEX DIGITS                
013000     PERFORM 3000-CONVERT-COUNTER-TO-HEX THRU 3000-EXIT                   
013100*    STEP 4 - GLUE PREFIX, SEED DIGITS AND COUNTER DIGITS                 
013200     PERFORM 4000-BUILD-ID THRU 4000-EXIT                                 
013300*    HAND THE FINISHED STRING BACK THROUGH THE PARAMETER LIST             
013400     MOVE WC-ID-BUILD TO LC-GENERATED-ID                                  
013500*    EXIT PROGRAM, NOT STOP RUN - THIS IS A CALLED SUBPROGRAM,            
013600*    CONTROL RETURNS TO PBSLNPOST'S CALL STATEMENT                        
013700     EXIT PROGRAM                                                         
013800     .                                                                    
013900******************************************************************        
014000*    CALL COUNTER WRAPS AT 255 SO IT ALWAYS FITS IN 2 HEX                 
014100*    DIGITS (SEE CR-0201) - A WRAP THIS RUN IS HARMLESS                   
014200*    BECAUSE THE 5-HEX-DIGIT TIME SEED CHANGES EVERY CALL                 
014300*    IN LIVE MODE, SO THE FULL 7-DIGIT SUFFIX STILL DIFFERS.              
014400 1000-BUILD-SEED.                                                 CR-0301 
014500*    COUNTER IS BUMPED FIRST, EVERY CALL, WHETHER THE SEED                
014600*    BELOW ENDS UP LIVE OR FROZEN FOR TEST                                
014700     ADD 1 TO W9-CALL-COUNTER                                             
014800     IF W9-CALL-COUNTER > 255                                             
014900*        WRAP BACK TO 1, NOT ZERO - ZERO WOULD CONVERT TO '00'            
015000*        HEX, INDISTINGUISHABLE FROM A COUNTER THAT NEVER RAN             
015100         MOVE 1 TO W9-CALL-COUNTER                                        
015200     END-IF                                                               
015300                                                                          
015400*    UPSI-0 ON FREEZES THE SEED SO QA CAN REPRODUCE A FIXED               
015500*    ID ACROSS RUNS FOR REGRESSION COMPARES - SEE CR-0455                 
015600     IF GENLNID-TEST-SEED                                         CR-0575 
015700*        FIXED VALUE - SAME 5 HEX DIGITS EVERY TEST CALL, SO              
015800*        A REGRESSION COMPARE ONLY SEES THE COUNTER CHANGE                
015900         MOVE 12345678 TO WN-CURR-HHMMSSCC-NUM                            
016000     ELSE                                                                 
016100*        LIVE MODE - SEED COMES FROM THE CLOCK, SAME AS                   
016200*        SQLLOG.CBL'S OWN TIMESTAMP ROUTINE                               
016300         MOVE FUNCTION CURRENT-DATE TO WR-CURR-DATE-TIME                  
016400     END-IF                                                               
016500 1000-EXIT.                                                               
016600     EXIT.                                                                
016700******************************************************************        
016800*    THE 8-DIGIT HHMMSSCC SEED IS TOO WIDE FOR 5 HEX DIGITS               
016900*    (5 HEX DIGITS ONLY REACH 1048575) - DIVIDING BY THAT                 
017000*    RANGE AND KEEPING THE REMAINDER FOLDS IT DOWN WITHOUT                
017100*    LOSING THE SUB-SECOND PRECISION THAT KEEPS TWO CALLS                 
017200*    IN THE SAME SECOND FROM COLLIDING.                                   
017300 2000-CONVERT-SEED-TO-HEX.                                                
017400*    reduce the 8-digit time-of-day to a 5-hex-digit range                
017500     DIVIDE WN-CURR-HHMMSSCC-NUM BY 1048576                               
017600         GIVING W9-CONV-QUOTIENT                                          
017700         REMAINDER W9-TIME-SEED                                           
017800                                                                          
017900*    QUOTIENT FROM THE DIVIDE ABOVE IS DISCARDED - ONLY THE               
018000*    REMAINDER FEEDS THE CONVERSION                                       
018100     MOVE W9-TIME-SEED TO W9-CONV-VALUE                                   
018200*    START AT THE RIGHTMOST OF THE 5 HEX POSITIONS, WORK LEFT             
018300     MOVE 5 TO W9-CONV-POSITION                                   CR-0247 
018400     PERFORM 2100-EXTRACT-SEED-DIGIT THRU 2100-EXIT                       
018500         UNTIL W9-CONV-POSITION < 1                                       
018600 2000-EXIT.                                                               
018700     EXIT.                                                                
018800******************************************************************        
018900*    CLASSIC REPEATED-DIVIDE-BY-16 HEX CONVERSION - ONE CALL              
019000*    PEELS OFF THE LOWEST-ORDER DIGIT AND WORKS RIGHT TO                  
019100*    LEFT (SEE CR-0247 - REPLACED THE OLD VENDOR SUBROUTINE).             
019200 2100-EXTRACT-SEED-DIGIT.                                                 
019300*    REMAINDER OF A DIVIDE-BY-16 IS ALWAYS 0-15, THE EXACT                
019400*    RANGE OF ONE HEX DIGIT                                               
019500     DIVIDE W9-CONV-VALUE BY 16                                           
019600         GIVING W9-CONV-QUOTIENT                                          
019700         REMAINDER W9-CONV-REMAINDER                                      
019800*    +1 BECAUSE WC-HEX-DIGIT-TABLE IS SUBSCRIPTED FROM 1, NOT 0           
019900     MOVE WC-HEX-DIGIT-TABLE(W9-CONV-REMAINDER + 1:1)                     
020000         TO WC-HEX-5-DIGITS(W9-CONV-POSITION:1)                           
020100*    QUOTIENT BECOMES NEXT CALL'S DIVIDEND - THIS IS WHAT                 
020200*    WALKS THE VALUE DOWN TO ZERO ONE HEX DIGIT AT A TIME                 
020300     MOVE W9-CONV-QUOTIENT TO W9-CONV-VALUE                               
020400     SUBTRACT 1 FROM W9-CONV-POSITION                                     
020500 2100-EXIT.                                                               
020600     EXIT.                                                                
020700******************************************************************        
020800*    SAME CONVERSION AS ABOVE, RUN AGAINST THE CALL COUNTER               
020900*    INSTEAD OF THE TIME SEED - KEPT AS ITS OWN PARAGRAPH                 
021000*    RATHER THAN SHARING 2100 SINCE THE FIELD WIDTHS DIFFER.              
021100 3000-CONVERT-COUNTER-TO-HEX.                                             
021200*    W9-CALL-COUNTER WAS ALREADY BUMPED AND WRAPPED BY                    
021300*    1000-BUILD-SEED BEFORE THIS PARAGRAPH IS EVER REACHED                
021400     MOVE W9-CALL-COUNTER TO W9-CONV-VALUE                                
021500*    ONLY 2 HEX POSITIONS THIS TIME - THE COUNTER NEVER                   
021600*    EXCEEDS 255, WHICH IS FF IN HEX                                      
021700     MOVE 2 TO W9-CONV-POSITION                                           
021800     PERFORM 3100-EXTRACT-COUNTER-DIGIT THRU 3100-EXIT                    
021900         UNTIL W9-CONV-POSITION < 1                                       
022000 3000-EXIT.                                                               
022100     EXIT.                                                                
022200******************************************************************        
022300*    USES THE REDEFINED TABLE VIEW (WC-HEX-DIGIT-CHAR) SO                 
022400*    THE DIGIT CAN BE PULLED BY SUBSCRIPT INSTEAD OF                      
022500*    REFERENCE MODIFICATION - EITHER WORKS, THIS ONE READS                
022600*    CLOSER TO THE TABLE-SEARCH IDIOM USED ELSEWHERE.                     
022700 3100-EXTRACT-COUNTER-DIGIT.                                      CR-0522 
022800*    SAME DIVIDE-BY-16 STEP AS 2100-EXTRACT-SEED-DIGIT, JUST              
022900*    AGAINST THE COUNTER'S OWN WORK FIELDS                                
023000     DIVIDE W9-CONV-VALUE BY 16                                           
023100         GIVING W9-CONV-QUOTIENT                                          
023200         REMAINDER W9-CONV-REMAINDER                                      
023300*    SUBSCRIPT, NOT REFERENCE MODIFICATION - SEE THE PARAGRAPH            
023400*    BANNER ABOVE FOR WHY THIS ONE IS WRITTEN DIFFERENTLY                 
023500     MOVE WC-HEX-DIGIT-CHAR(W9-CONV-REMAINDER + 1)                        
023600         TO WC-HEX-2-DIGITS(W9-CONV-POSITION:1)                           
023700     MOVE W9-CONV-QUOTIENT TO W9-CONV-VALUE                               
023800     SUBTRACT 1 FROM W9-CONV-POSITION                                     
023900 3100-EXIT.                                                               
024000     EXIT.                                                                
024100******************************************************************        
024200*    ASSEMBLE PREFIX_SEEDCOUNTER - THE TRIM (SEE CR-0388)                 
024300*    KEEPS A SHORT PREFIX LIKE 'LOAN' FROM LEAVING TRAILING               
024400*    BLANKS AHEAD OF THE UNDERSCORE ON THE PRINTED REPORT.                
024500 4000-BUILD-ID.                                                           
024600*    CLEAR BOTH WORK FIELDS - LEFTOVER CHARACTERS FROM A PRIOR            
024700*    CALL WOULD OTHERWISE BLEED INTO A SHORTER PREFIX                     
024800     MOVE SPACE TO WC-ID-BUILD WC-PREFIX-TRIMMED                          
024900     MOVE ZERO TO W9-PREFIX-LENGTH                                        
025000*    LC-ID-PREFIX IS THE CALLER'S PARAMETER - 'LOAN   ' OR                
025100*    'PAYMENT' SPACE-PADDED TO 7 BYTES, PER THE LINKAGE LAYOUT            
025200     MOVE LC-ID-PREFIX TO WC-PREFIX-TRIMMED                       CR-0388 
025300*    COUNT THE REAL CHARACTERS SO THE STRING BELOW DOES NOT               
025400*    CARRY TRAILING BLANKS FROM THE 7-BYTE PREFIX FIELD                   
025500     INSPECT WC-PREFIX-TRIMMED TALLYING W9-PREFIX-LENGTH                  
025600         FOR CHARACTERS BEFORE INITIAL SPACE                              
025700                                                                          
025800*    SEED DIGITS THEN COUNTER DIGITS - CALLER NEVER SEES                  
025900*    THE TWO PIECES SEPARATELY, ONLY THE FINISHED ID                      
026000     STRING WC-PREFIX-TRIMMED(1:W9-PREFIX-LENGTH) DELIMITED               
026100                 BY SIZE                                                  
026200*            UNDERSCORE SEPARATES THE PREFIX FROM THE SUFFIX -            
026300*            NEITHER PIECE EVER CONTAINS ONE ITSELF                       
026400             '_' DELIMITED BY SIZE                                        
026500             WC-HEX-5-DIGITS DELIMITED BY SIZE                            
026600             WC-HEX-2-DIGITS DELIMITED BY SIZE                            
026700         INTO WC-ID-BUILD                                                 
026800     END-STRING                                                           
026900 4000-EXIT.                                                               
027000     EXIT.                                                                
